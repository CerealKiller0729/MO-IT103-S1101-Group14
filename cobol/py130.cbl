000100******************************************************                    
000200*                                                     *                   
000300*        Withholding Tax Bracket Lookup              *                    
000400*                                                     *                   
000500*  Called by PY120 - one call per net wage calc       *                   
000600*                                                     *                   
000700******************************************************                    
000800*                                                                         
000900 identification          division.                                        
001000*================================                                         
001100*                                                                         
001200      program-id.       py130.                                            
001300**                                                                        
001400*    Author.           M Reyes, 28/03/1986.                               
001500**                                                                        
001600*    Installation.     MotorPH Payroll Bureau.                            
001700**                                                                        
001800*    Date-Written.     28/03/1986.                                        
001900**                                                                        
002000*    Date-Compiled.                                                       
002100**                                                                        
002200*    Security.         Copyright (C) 1986-2026, MotorPH Payroll           
002300*                      Bureau.  For internal use only.                    
002400**                                                                        
002500*    Remarks.          Applies the monthly withholding bracket            
002600*                      table (wspyded.cob) to a monthly taxable           
002700*                      income figure and returns the monthly              
002800*                      tax.  Caller is responsible for the                
002900*                      weekly proration.                                  
003000**                                                                        
003100*    Version.          See Prog-Name In Ws.                               
003200**                                                                        
003300*    Called Modules.   None.                                              
003400**                                                                        
003500*    Functions Used.   None.                                              
003600*    Files Used.       None - called with linkage only.                   
003700*                                                                         
003800*    Error Messages Used.                                                 
003900*      PY130 - taxable income not covered by any bracket                  
004000*              (should not occur - top bracket has no                     
004100*              ceiling - trapped defensively only).                       
004200**                                                                        
004300*************************************************************             
004400* Change Log.                                                             
004500*************************************************************             
004600* 28/03/86 mpr - 1.0.00 Created - split out of the old combined           
004700*                       pay calc for the weekly payroll rewrite.          
004800*                       Was a straight-line IF cascade at first           
004900*                       cut, changed to a table search before             
005000*                       release for ease of updating the yearly           
005100*                       brackets.                                         
005200* 19/07/90 jbt - 1.0.01 Table search changed from linear scan             
005300*                       to SEARCH VARYING against the bracket             
005400*                       occurs table for consistency with the             
005500*                       rest of the payroll suite.                        
005600* 22/01/98 mpr - 1.0.02 Y2K SCAN - NO DATE FIELDS IN THIS                 
005700*                       PROGRAM, NO ACTION REQUIRED. SIGNED               
005800*                       OFF. REQUEST Y2K-0114.                            
005900* 04/04/26 mpr - 1.0.03 Bracket table widened to 6 tiers per              
006000*                       the 2024 revenue schedule - was 5.                
006100* 04/04/26 vbc - 2.0    Version update and builds reset with              
006200*                       rest of payroll rewrite.                          
006300* 22/06/26 lsc -    .01 Dropped WS-Bracket-Idx-Table - was                
006400*                       declared but the loop bounds always               
006500*                       came from SR-Withhold-Entries-Used and            
006600*                       a literal 1.  Forward search-step entry           
006700*                       now genuinely used to drive the                   
006800*                       defensive re-walk in DA000-Main, ticket           
006900*                       PY-26-041.                                        
007000*************************************************************             
007100*                                                                         
007200 environment             division.                                        
007300*================================                                         
007400*                                                                         
007500 configuration           section.                                         
007600 special-names.                                                           
007700     C01 is TOP-OF-FORM.                                                  
007800*                                                                         
007900 input-output            section.                                         
008000 file-control.                                                            
008100*                                                                         
008200 data                    division.                                        
008300*================================                                         
008400*                                                                         
008500 file section.                                                            
008600*                                                                         
008700 working-storage section.                                                 
008800*-----------------------                                                  
008900 77  Prog-Name           pic x(15) value "PY130 (2.0.00)".                
009000*                                                                         
009100 copy "wspyded.cob".                                                      
009200*                                                                         
009300 01  WS-Work-Fields.                                                      
009400     03  WS-Bracket-Idx      pic 9(02)  comp value zero.                  
009500     03  WS-Found-Sw         pic x      value "N".                        
009600         88  WS-Bracket-Found    value "Y".                               
009700     03  WS-Excess-Income    pic 9(07)v99 comp-3 value zero.              
009800*                                                                         
009900* Search direction is table driven, not a literal, so the walk            
010000* can be flipped to ascending without touching the PERFORM -              
010100* same habit as the overtime multiplier in PY110.  Entry (2),             
010200* the reverse step, drives the normal walk; entry (1), the                
010300* forward step, drives the defensive re-walk in DA000-Main.               
010400*                                                                         
010500 01  WS-Search-Step-Values.                                               
010600     03  WS-Search-Step-Fwd  pic s9     value +1.                         
010700     03  WS-Search-Step-Rev  pic s9     value -1.                         
010800 01  WS-Search-Step-Table redefines WS-Search-Step-Values.                
010900     03  WS-Search-Step-Entry pic s9    occurs 2.                         
011000*                                                                         
011100* Defensive trap only - the lowest bracket has a zero lower               
011200* bound so every income figure should match some entry.                   
011300*                                                                         
011400 01  WS-Trap-Values.                                                      
011500     03  WS-Trap-Msg1  pic x(20) value "PY130 NO BRACKET HIT".            
011600     03  WS-Trap-Msg2  pic x(20) value "PY130 SPARE MESSAGE ".            
011700 01  WS-Trap-Table redefines WS-Trap-Values.                              
011800     03  WS-Trap-Entry pic x(20) occurs 2.                                
011900*                                                                         
012000 linkage section.                                                         
012100****************                                                          
012200*                                                                         
012300 01  PY130-Linkage.                                                       
012400     03  L130-Taxable-Income     pic 9(07)v99 comp-3.                     
012500     03  L130-Monthly-Tax        pic 9(07)v99 comp-3.                     
012600     03  filler                  pic x(10).                               
012700*                                                                         
012800 procedure division using PY130-Linkage.                                  
012900*=======================================                                  
013000*                                                                         
013100 da000-Main                  section.                                     
013200***********************************                                       
013300     move     zero to L130-Monthly-Tax.                                   
013400     move     "N"  to WS-Found-Sw.                                        
013500*                                                                         
013600     perform  da000-Bracket-Lookup                                        
013700              varying WS-Bracket-Idx from                                 
013800                   SR-Withhold-Entries-Used by                            
013900                   WS-Search-Step-Entry (2)                               
014000              until WS-Bracket-Idx < 1                                    
014100                 or WS-Bracket-Found.                                     
014200*                                                                         
014300* Defensive fallback only - the reverse walk above should always          
014400* land on the bottom bracket (zero lower bound) before it runs            
014500* off the table.  If it somehow does not, re-walk forward from            
014600* the bottom once before giving up and trapping.                          
014700*                                                                         
014800     if       not WS-Bracket-Found                                        
014900              perform da000-Bracket-Lookup                                
015000                       varying WS-Bracket-Idx from                        
015100                            1 by                                          
015200                            WS-Search-Step-Entry (1)                      
015300                       until WS-Bracket-Idx >                             
015400                                SR-Withhold-Entries-Used                  
015500                          or WS-Bracket-Found.                            
015600*                                                                         
015700     if       not WS-Bracket-Found                                        
015800              display WS-Trap-Entry (1).                                  
015900*                                                                         
016000     goback.                                                              
016100*                                                                         
016200 da000-Bracket-Lookup.                                                    
016300*                                                                         
016400* Table is stored lowest bracket first (index 1).  Walk from              
016500* the highest populated entry down and stop at the first                  
016600* entry whose lower bound the income has reached or passed -              
016700* that is the applicable bracket.                                         
016800*                                                                         
016900     if       L130-Taxable-Income >=                                      
017000              SR-Wh-Lower-Bound (WS-Bracket-Idx)                          
017100              compute WS-Excess-Income =                                  
017200                      L130-Taxable-Income -                               
017300                      SR-Wh-Lower-Bound (WS-Bracket-Idx)                  
017400              compute L130-Monthly-Tax rounded =                          
017500                      SR-Wh-Base-Tax (WS-Bracket-Idx) +                   
017600                      (WS-Excess-Income *                                 
017700                       SR-Wh-Rate (WS-Bracket-Idx))                       
017800              set  WS-Bracket-Found to true.                              
017900*                                                                         
018000 da000-Exit.                                                              
018100     exit.                                                                
018200*                                                                         
