000100******************************************************                    
000200*                                                     *                   
000300*        Net Wage / Deductions Calculation           *                    
000400*                                                     *                   
000500*  Called by PY100 - one call per request week        *                   
000600*     Calls PY130 for the withholding tax figure      *                   
000700*                                                     *                   
000800******************************************************                    
000900*                                                                         
001000 identification          division.                                        
001100*================================                                         
001200*                                                                         
001300      program-id.       py120.                                            
001400**                                                                        
001500*    Author.           M Reyes, 26/03/1986.                               
001600**                                                                        
001700*    Installation.     MotorPH Payroll Bureau.                            
001800**                                                                        
001900*    Date-Written.     26/03/1986.                                        
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1986-2026, MotorPH Payroll           
002400*                      Bureau.  For internal use only.                    
002500**                                                                        
002600*    Remarks.          Net Wage / Deductions Calculation.                 
002700*                      Computes SSS, PhilHealth, Pag-IBIG and             
002800*                      late-minute deductions, calls PY130 for            
002900*                      the withholding tax figure, and returns            
003000*                      total deductions and net wage.                     
003100**                                                                        
003200*    Version.          See Prog-Name In Ws.                               
003300**                                                                        
003400*    Called Modules.                                                      
003500*                      py130.  Withholding tax bracket lookup.            
003600**                                                                        
003700*    Functions Used.   None.                                              
003800*    Files Used.       None - called with linkage only.                   
003900*                                                                         
004000*    Error Messages Used.                                                 
004100*      None.                                                              
004200**                                                                        
004300*************************************************************             
004400* Change Log.                                                             
004500*************************************************************             
004600* 26/03/86 mpr - 1.0.00 Created - split out of the old combined           
004700*                       pay calc for the weekly payroll rewrite.          
004800* 03/04/89 jbt - 1.0.01 SSS monthly salary credit clamp and               
004900*                       rounding to nearest 500 added - was a             
005000*                       flat percentage of basic before.                  
005100* 12/09/93 jbt - 1.0.02 PhilHealth floor and ceiling added per            
005200*                       PhilHealth Circular referenced in the             
005300*                       old param file remarks.                           
005400* 22/01/98 mpr - 1.0.03 Y2K SCAN - NO DATE FIELDS IN THIS                 
005500*                       PROGRAM, NO ACTION REQUIRED. SIGNED               
005600*                       OFF. REQUEST Y2K-0114.                            
005700* 03/04/26 mpr - 1.0.04 Pag-IBIG low-income 1 pct rate split              
005800*                       out per Finance Memo 26-014 (was flat             
005900*                       2 pct with the 200 cap only).                     
006000* 04/04/26 vbc - 2.0    Version update and builds reset with              
006100*                       rest of payroll rewrite.                          
006200* 22/06/26 lsc -    .01 Dropped WS-Philhealth-Premium - was               
006300*                       declared but the employee share was               
006400*                       always computed straight into                     
006500*                       WS-Monthly-Philhealth, ticket PY-26-041.          
006600*************************************************************             
006700*                                                                         
006800 environment             division.                                        
006900*================================                                         
007000*                                                                         
007100 configuration           section.                                         
007200 special-names.                                                           
007300     C01 is TOP-OF-FORM.                                                  
007400*                                                                         
007500 input-output            section.                                         
007600 file-control.                                                            
007700*                                                                         
007800 data                    division.                                        
007900*================================                                         
008000*                                                                         
008100 file section.                                                            
008200*                                                                         
008300 working-storage section.                                                 
008400*-----------------------                                                  
008500 77  Prog-Name           pic x(15) value "PY120 (2.0.00)".                
008600*                                                                         
008700 copy "wspyded.cob".                                                      
008800*                                                                         
008900 01  WS-Work-Fields.                                                      
009000     03  WS-Monthly-Salary-Credit  pic 9(05)v99 comp-3                    
009100                                                 value zero.              
009200     03  WS-Msc-Bracket-Count      pic 9(03)    comp                      
009300                                                 value zero.              
009400     03  WS-Msc-Remainder          pic 9(05)v99 comp-3                    
009500                                                 value zero.              
009600     03  WS-Monthly-Sss            pic 9(05)v99 comp-3                    
009700                                                 value zero.              
009800     03  WS-Monthly-Philhealth     pic 9(05)v99 comp-3                    
009900                                                 value zero.              
010000     03  WS-Monthly-Pagibig        pic 9(05)v99 comp-3                    
010100                                                 value zero.              
010200     03  WS-Pagibig-Rate           pic 9v999    comp-3                    
010300                                                 value zero.              
010400     03  WS-Late-Hours             pic 9(03)v99 comp-3                    
010500                                                 value zero.              
010600     03  WS-Taxable-Income         pic 9(07)v99 comp-3                    
010700                                                 value zero.              
010800     03  WS-Monthly-Tax            pic 9(07)v99 comp-3                    
010900                                                 value zero.              
011000     03  WS-Clamped-Salary         pic 9(07)v99 comp-3                    
011100                                                 value zero.              
011200*                                                                         
011300 01  WS-Pagibig-Rate-Values.                                              
011400     03  WS-Pagibig-Low-Rate  pic 9v999  value 0.010.                     
011500     03  WS-Pagibig-Std-Rate  pic 9v999  value 0.020.                     
011600 01  WS-Pagibig-Rate-Table redefines WS-Pagibig-Rate-Values.              
011700     03  WS-Pagibig-Rate-Entry pic 9v999 occurs 2.                        
011800*                                                                         
011900 01  WS-Deduction-Totals-Values.                                          
012000     03  WS-Ded-Sss           pic 9(05)v99 comp-3 value zero.             
012100     03  WS-Ded-Philhealth    pic 9(05)v99 comp-3 value zero.             
012200     03  WS-Ded-Pagibig       pic 9(05)v99 comp-3 value zero.             
012300     03  WS-Ded-Late          pic 9(05)v99 comp-3 value zero.             
012400 01  WS-Deduction-Totals-Table                                            
012500                       redefines WS-Deduction-Totals-Values.              
012600     03  WS-Ded-Entry         pic 9(05)v99 comp-3 occurs 4.               
012700*                                                                         
012800* Defensive traps only - net wage going negative would mean a             
012900* deduction total exceeding gross, which should not occur.                
013000*                                                                         
013100 01  WS-Trap-Values.                                                      
013200     03  WS-Trap-Msg1  pic x(20) value "PY120 NEG NET WAGE  ".            
013300     03  WS-Trap-Msg2  pic x(20) value "PY120 SPARE MESSAGE ".            
013400 01  WS-Trap-Table redefines WS-Trap-Values.                              
013500     03  WS-Trap-Entry pic x(20) occurs 2.                                
013600*                                                                         
013700* Linkage record built here to CALL py130 for the tax figure -            
013800* layout must match PY130-Linkage in py130.cbl exactly.                   
013900*                                                                         
014000 01  PY130-Linkage.                                                       
014100     03  L130-Taxable-Income     pic 9(07)v99 comp-3.                     
014200     03  L130-Monthly-Tax        pic 9(07)v99 comp-3.                     
014300     03  filler                  pic x(10).                               
014400*                                                                         
014500 linkage section.                                                         
014600****************                                                          
014700*                                                                         
014800 01  PY120-Linkage.                                                       
014900     03  L120-Gross-Wage           pic 9(07)v99 comp-3.                   
015000     03  L120-Basic-Salary         pic 9(07)v99 comp-3.                   
015100     03  L120-Hourly-Rate          pic 9(04)v99 comp-3.                   
015200     03  L120-Late-Minutes         pic 9(05)    comp-3.                   
015300     03  L120-Sss-Deduction        pic 9(05)v99 comp-3.                   
015400     03  L120-Philhealth-Deduction pic 9(05)v99 comp-3.                   
015500     03  L120-Pagibig-Deduction    pic 9(05)v99 comp-3.                   
015600     03  L120-Late-Deduction       pic 9(05)v99 comp-3.                   
015700     03  L120-Total-Deductions     pic 9(07)v99 comp-3.                   
015800     03  L120-Withholding-Tax      pic 9(07)v99 comp-3.                   
015900     03  L120-Net-Wage             pic s9(07)v99 comp-3.                  
016000     03  filler                    pic x(10).                             
016100*                                                                         
016200 procedure division using PY120-Linkage.                                  
016300*=======================================                                  
016400*                                                                         
016500 ca000-Main                  section.                                     
016600***********************************                                       
016700     move     zero to L120-Sss-Deduction                                  
016800                       L120-Philhealth-Deduction                          
016900                       L120-Pagibig-Deduction                             
017000                       L120-Late-Deduction                                
017100                       L120-Total-Deductions                              
017200                       L120-Withholding-Tax                               
017300                       L120-Net-Wage.                                     
017400*                                                                         
017500     perform  ca000-Sss-Deduction.                                        
017600     perform  ca010-Philhealth-Deduction.                                 
017700     perform  ca020-Pagibig-Deduction.                                    
017800     perform  ca030-Late-Deduction.                                       
017900     perform  ca040-Total-Deductions.                                     
018000     perform  ca045-Withholding-Tax.                                      
018100     perform  ca050-Net-Wage.                                             
018200*                                                                         
018300     goback.                                                              
018400*                                                                         
018500 ca000-Sss-Deduction.                                                     
018600*                                                                         
018700* Monthly salary credit = basic salary clamped 4,000-30,000               
018800* then rounded to the nearest 500 bracket.  Monthly SSS =                 
018900* 4.5 pct of the MSC; the weekly charge is one quarter of                 
019000* that.                                                                   
019100*                                                                         
019200     move     L120-Basic-Salary to WS-Clamped-Salary.                     
019300     if       WS-Clamped-Salary < SR-Sss-Msc-Floor                        
019400              move SR-Sss-Msc-Floor to WS-Clamped-Salary.                 
019500     if       WS-Clamped-Salary > SR-Sss-Msc-Ceiling                      
019600              move SR-Sss-Msc-Ceiling to WS-Clamped-Salary.               
019700*                                                                         
019800     divide   WS-Clamped-Salary by SR-Sss-Msc-Bracket                     
019900              giving WS-Msc-Bracket-Count                                 
020000              remainder WS-Msc-Remainder.                                 
020100     if       WS-Msc-Remainder >= (SR-Sss-Msc-Bracket / 2)                
020200              add 1 to WS-Msc-Bracket-Count.                              
020300     multiply WS-Msc-Bracket-Count by SR-Sss-Msc-Bracket                  
020400              giving WS-Monthly-Salary-Credit.                            
020500*                                                                         
020600     compute  WS-Monthly-Sss rounded =                                    
020700              WS-Monthly-Salary-Credit * SR-Sss-Rate.                     
020800     compute  WS-Ded-Sss rounded = WS-Monthly-Sss /                       
020900              SR-Weekly-Proration-Divisor.                                
021000     move     WS-Ded-Sss to L120-Sss-Deduction.                           
021100*                                                                         
021200 ca000-Exit.                                                              
021300     exit.                                                                
021400*                                                                         
021500 ca010-Philhealth-Deduction.                                              
021600*                                                                         
021700* Monthly premium = 5 pct of basic salary (floor/ceiling                  
021800* applied to basic first), employee share is half of that                 
021900* (2.5 pct); weekly charge is one quarter of the share.                   
022000*                                                                         
022100     move     L120-Basic-Salary to WS-Clamped-Salary.                     
022200     if       WS-Clamped-Salary < SR-Philhealth-Floor                     
022300              move SR-Philhealth-Floor to WS-Clamped-Salary.              
022400     if       WS-Clamped-Salary > SR-Philhealth-Ceiling                   
022500              move SR-Philhealth-Ceiling to WS-Clamped-Salary.            
022600*                                                                         
022700     compute  WS-Monthly-Philhealth rounded =                             
022800              WS-Clamped-Salary * SR-Philhealth-Emp-Share.                
022900     compute  WS-Ded-Philhealth rounded =                                 
023000              WS-Monthly-Philhealth / SR-Weekly-Proration-Divisor.        
023100     move     WS-Ded-Philhealth to L120-Philhealth-Deduction.             
023200*                                                                         
023300 ca010-Exit.                                                              
023400     exit.                                                                
023500*                                                                         
023600 ca020-Pagibig-Deduction.                                                 
023700*                                                                         
023800* 2 pct of basic salary, employee contribution based on a                 
023900* 10,000 contribution ceiling (i.e. capped at 200/month);                 
024000* salaries at or below 1,500 use the 1 pct low-income rate.               
024100* Weekly charge is one quarter of the monthly amount.                     
024200*                                                                         
024300     move     WS-Pagibig-Rate-Entry (2) to WS-Pagibig-Rate.               
024400     if       L120-Basic-Salary <= SR-Pagibig-Low-Cutoff                  
024500              move WS-Pagibig-Rate-Entry (1) to WS-Pagibig-Rate.          
024600*                                                                         
024700     move     L120-Basic-Salary to WS-Clamped-Salary.                     
024800     if       WS-Clamped-Salary > SR-Pagibig-Contrib-Ceiling              
024900              move SR-Pagibig-Contrib-Ceiling                             
025000                                  to WS-Clamped-Salary.                   
025100*                                                                         
025200     compute  WS-Monthly-Pagibig rounded =                                
025300              WS-Clamped-Salary * WS-Pagibig-Rate.                        
025400     compute  WS-Ded-Pagibig rounded =                                    
025500              WS-Monthly-Pagibig / SR-Weekly-Proration-Divisor.           
025600     move     WS-Ded-Pagibig to L120-Pagibig-Deduction.                   
025700*                                                                         
025800 ca020-Exit.                                                              
025900     exit.                                                                
026000*                                                                         
026100 ca030-Late-Deduction.                                                    
026200*                                                                         
026300* Late-Deduction = (late minutes / 60) x hourly rate.                     
026400*                                                                         
026500     compute  WS-Late-Hours rounded =                                     
026600              L120-Late-Minutes / SR-Late-Minutes-Divisor.                
026700     compute  WS-Ded-Late rounded =                                       
026800              WS-Late-Hours * L120-Hourly-Rate.                           
026900     move     WS-Ded-Late to L120-Late-Deduction.                         
027000*                                                                         
027100 ca030-Exit.                                                              
027200     exit.                                                                
027300*                                                                         
027400 ca040-Total-Deductions.                                                  
027500*                                                                         
027600     compute  L120-Total-Deductions rounded =                             
027700              WS-Ded-Entry (1) + WS-Ded-Entry (2) +                       
027800              WS-Ded-Entry (3) + WS-Ded-Entry (4).                        
027900*                                                                         
028000 ca040-Exit.                                                              
028100     exit.                                                                
028200*                                                                         
028300 ca045-Withholding-Tax          section.                                  
028400*************************************                                     
028500*                                                                         
028600* Taxable income = (gross weekly wage x 4) less the monthly               
028700* SSS, PhilHealth employee share and Pag-IBIG amounts, i.e.               
028800* the monthly-equivalent income net of statutory deductions.              
028900*                                                                         
029000     compute  WS-Taxable-Income rounded =                                 
029100              (L120-Gross-Wage * SR-Weekly-Proration-Divisor)             
029200              - WS-Monthly-Sss - WS-Monthly-Philhealth                    
029300              - WS-Monthly-Pagibig.                                       
029400     if       WS-Taxable-Income < zero                                    
029500              move zero to WS-Taxable-Income.                             
029600*                                                                         
029700     move     WS-Taxable-Income to L130-Taxable-Income.                   
029800     call     "py130" using PY130-Linkage.                                
029900     move     L130-Monthly-Tax to WS-Monthly-Tax.                         
030000*                                                                         
030100     compute  L120-Withholding-Tax rounded =                              
030200              WS-Monthly-Tax / SR-Weekly-Proration-Divisor.               
030300*                                                                         
030400 ca045-Exit.                                                              
030500     exit     section.                                                    
030600*                                                                         
030700 ca050-Net-Wage                 section.                                  
030800*************************************                                     
030900*                                                                         
031000     compute  L120-Net-Wage rounded =                                     
031100              L120-Gross-Wage - L120-Total-Deductions                     
031200                               - L120-Withholding-Tax.                    
031300     if       L120-Net-Wage < zero                                        
031400              display WS-Trap-Entry (1).                                  
031500*                                                                         
031600 ca050-Exit.                                                              
031700     exit     section.                                                    
031800*                                                                         
