000100******************************************************                    
000200*                                                     *                   
000300*             Gross Wage Calculation                 *                    
000400*                                                     *                   
000500*     Called by PY100 - one call per request week     *                   
000600*                                                     *                   
000700******************************************************                    
000800*                                                                         
000900 identification          division.                                        
001000*================================                                         
001100*                                                                         
001200      program-id.       py110.                                            
001300**                                                                        
001400*    Author.           M Reyes, 24/03/1986.                               
001500**                                                                        
001600*    Installation.     MotorPH Payroll Bureau.                            
001700**                                                                        
001800*    Date-Written.     24/03/1986.                                        
001900**                                                                        
002000*    Date-Compiled.                                                       
002100**                                                                        
002200*    Security.         Copyright (C) 1986-2026, MotorPH Payroll           
002300*                      Bureau.  For internal use only.                    
002400**                                                                        
002500*    Remarks.          Gross Wage Calculation.                            
002600*                      Derives regular pay, overtime pay and              
002700*                      holiday premium pay for one employee for           
002800*                      one requested week, returns gross wage.            
002900**                                                                        
003000*    Version.          See Prog-Name In Ws.                               
003100**                                                                        
003200*    Called Modules.   None.                                              
003300**                                                                        
003400*    Functions Used.   None.                                              
003500*    Files Used.       None - called with linkage only.                   
003600*                                                                         
003700*    Error Messages Used.                                                 
003800*      None.                                                              
003900**                                                                        
004000*************************************************************             
004100* Change Log.                                                             
004200*************************************************************             
004300* 24/03/86 mpr - 1.0.00 Created - split out of the old                    
004400*                       combined pay calc for the weekly                  
004500*                       payroll rewrite.                                  
004600* 02/04/89 mpr - 1.0.01 Overtime multiplier now table driven,             
004700*                       not a literal, per union rate review.             
004800* 14/11/91 jbt - 1.0.02 Night differential added for overtime             
004900*                       hours per Payroll Policy Memo 91-4.               
005000* 09/06/94 jbt - 1.0.03 Holiday premium split into regular and            
005100*                       special holiday rates - was one flat              
005200*                       rate before.                                      
005300* 22/01/98 mpr - 1.0.04 Y2K SCAN - PERIOD-YEAR CARRIED AS 4               
005400*                       DIGITS THROUGHOUT, NO 2-DIGIT YEAR                
005500*                       FIELDS IN THIS PROGRAM, NO ACTION                 
005600*                       REQUIRED. SIGNED OFF. REQUEST Y2K-0114.           
005700* 17/08/03 rdc -    .05 Rounded to 2 decimals, half-up,                   
005800*                       throughout (was truncating) per                   
005900*                       finance audit finding.                            
006000* 11/05/09 lsc -    .06 Added FILLER pad to linkage record to             
006100*                       match PY120 layout width - ticket                 
006200*                       PY-09-062.                                        
006300* 04/04/26 vbc - 2.0    Version update and builds reset with              
006400*                       rest of payroll rewrite.                          
006500* 22/06/26 lsc -    .01 Gross wage now totalled off the                   
006600*                       pay-components table (WS-Pay-Entry) -             
006700*                       was declared but never read, ticket               
006800*                       PY-26-041.                                        
006900*************************************************************             
007000*                                                                         
007100 environment             division.                                        
007200*================================                                         
007300*                                                                         
007400 configuration           section.                                         
007500 special-names.                                                           
007600     C01 is TOP-OF-FORM.                                                  
007700*                                                                         
007800 input-output            section.                                         
007900 file-control.                                                            
008000*                                                                         
008100 data                    division.                                        
008200*================================                                         
008300*                                                                         
008400 file section.                                                            
008500*                                                                         
008600 working-storage section.                                                 
008700*-----------------------                                                  
008800 77  Prog-Name           pic x(15) value "PY110 (2.0.00)".                
008900*                                                                         
009000 01  WS-Work-Fields.                                                      
009100     03  WS-Hol-Pay      pic 9(07)v99  comp-3 value zero.                 
009200     03  WS-Combined-Ovt-Rate pic 9v999 comp-3 value zero.                
009300     03  WS-Pay-Idx      pic 9         comp   value zero.                 
009400*                                                                         
009500 01  WS-Ovt-Rate-Values.                                                  
009600     03  WS-Ovt-Day-Rate   pic 9v999   value 1.250.                       
009700     03  WS-Ovt-Night-Rate pic 9v999   value 1.375.                       
009800 01  WS-Ovt-Rate-Table redefines WS-Ovt-Rate-Values.                      
009900     03  WS-Ovt-Table-Entry pic 9v999  occurs 2.                          
010000*                                                                         
010100 01  WS-Hol-Rate-Values.                                                  
010200     03  WS-Hol-Reg-Rate   pic 9v999   value 1.000.                       
010300     03  WS-Hol-Spec-Rate  pic 9v999   value 0.300.                       
010400 01  WS-Hol-Rate-Table redefines WS-Hol-Rate-Values.                      
010500     03  WS-Hol-Rate-Entry pic 9v999   occurs 2.                          
010600*                                                                         
010700 01  WS-Pay-Totals-Values.                                                
010800     03  WS-Pay-Reg        pic 9(07)v99 comp-3 value zero.                
010900     03  WS-Pay-Ovt        pic 9(07)v99 comp-3 value zero.                
011000     03  WS-Pay-Hol        pic 9(07)v99 comp-3 value zero.                
011100 01  WS-Pay-Totals-Table redefines WS-Pay-Totals-Values.                  
011200     03  WS-Pay-Entry      pic 9(07)v99 comp-3 occurs 3.                  
011300*                                                                         
011400 linkage section.                                                         
011500****************                                                          
011600*                                                                         
011700 01  PY110-Linkage.                                                       
011800     03  L110-Hourly-Rate        pic 9(04)v99 comp-3.                     
011900     03  L110-Regular-Hours      pic 9(03)v99 comp-3.                     
012000     03  L110-Overtime-Hours     pic 9(03)v99 comp-3.                     
012100     03  L110-Reg-Holiday-Hours  pic 9(03)v99 comp-3.                     
012200     03  L110-Spec-Holiday-Hours pic 9(03)v99 comp-3.                     
012300     03  L110-Night-Shift-Flag   pic x.                                   
012400         88  L110-Night-Shift       value "Y".                            
012500     03  L110-Regular-Pay        pic 9(07)v99 comp-3.                     
012600     03  L110-Overtime-Pay       pic 9(07)v99 comp-3.                     
012700     03  L110-Holiday-Pay        pic 9(07)v99 comp-3.                     
012800     03  L110-Gross-Wage         pic 9(07)v99 comp-3.                     
012900     03  filler                  pic x(10).                               
013000*                                                                         
013100 procedure division using PY110-Linkage.                                  
013200*=======================================                                  
013300*                                                                         
013400 ba000-Main                  section.                                     
013500***********************************                                       
013600     move     zero to L110-Regular-Pay                                    
013700                       L110-Overtime-Pay                                  
013800                       L110-Holiday-Pay                                   
013900                       L110-Gross-Wage.                                   
014000*                                                                         
014100     perform  ba000-Regular-Pay.                                          
014200     perform  ba010-Overtime-Pay.                                         
014300     perform  ba020-Holiday-Pay.                                          
014400     perform  ba030-Gross-Wage.                                           
014500*                                                                         
014600     goback.                                                              
014700*                                                                         
014800 ba000-Regular-Pay.                                                       
014900*                                                                         
015000* Regular-Pay = Regular-Hours x Hourly-Rate.                              
015100*                                                                         
015200     compute  L110-Regular-Pay rounded =                                  
015300              L110-Regular-Hours * L110-Hourly-Rate.                      
015400*                                                                         
015500 ba000-Exit.                                                              
015600     exit.                                                                
015700*                                                                         
015800 ba010-Overtime-Pay          section.                                     
015900**********************************                                        
016000*                                                                         
016100* Overtime-Pay = Overtime-Hours x Hourly-Rate x 1.25, or                  
016200* x 1.375 when the employee is rostered on the night shift.               
016300*                                                                         
016400     move     WS-Ovt-Day-Rate to WS-Combined-Ovt-Rate.                    
016500     if       L110-Night-Shift                                            
016600              move WS-Ovt-Night-Rate to WS-Combined-Ovt-Rate.             
016700*                                                                         
016800     compute  L110-Overtime-Pay rounded =                                 
016900              L110-Overtime-Hours * L110-Hourly-Rate                      
017000                                   * WS-Combined-Ovt-Rate.                
017100*                                                                         
017200 ba010-Exit.                                                              
017300     exit     section.                                                    
017400*                                                                         
017500 ba020-Holiday-Pay           section.                                     
017600**********************************                                        
017700*                                                                         
017800* Holiday premium only - the base day pay is already carried              
017900* in Regular-Pay above.  Regular holiday = full rate premium,             
018000* special holiday = 30 percent premium, both table driven via             
018100* WS-Hol-Rate-Entry (1) regular, (2) special.                             
018200*                                                                         
018300     move     zero to WS-Hol-Pay.                                         
018400*                                                                         
018500     if       L110-Reg-Holiday-Hours not = zero                           
018600              compute WS-Hol-Pay rounded = WS-Hol-Pay +                   
018700                 (L110-Reg-Holiday-Hours * L110-Hourly-Rate               
018800                               * WS-Hol-Rate-Entry (1)).                  
018900*                                                                         
019000     if       L110-Spec-Holiday-Hours not = zero                          
019100              compute WS-Hol-Pay rounded = WS-Hol-Pay +                   
019200                 (L110-Spec-Holiday-Hours * L110-Hourly-Rate              
019300                               * WS-Hol-Rate-Entry (2)).                  
019400*                                                                         
019500     move     WS-Hol-Pay to L110-Holiday-Pay.                             
019600*                                                                         
019700 ba020-Exit.                                                              
019800     exit     section.                                                    
019900*                                                                         
020000 ba030-Gross-Wage            section.                                     
020100**********************************                                        
020200*                                                                         
020300* Gross wage totalled off the pay-components table, not summed            
020400* as three literals, so an extra pay component only needs a               
020500* wider OCCURS and one more MOVE here, not a rewritten COMPUTE.           
020600*                                                                         
020700     move     L110-Regular-Pay  to WS-Pay-Entry (1).                      
020800     move     L110-Overtime-Pay to WS-Pay-Entry (2).                      
020900     move     L110-Holiday-Pay  to WS-Pay-Entry (3).                      
021000     move     zero to L110-Gross-Wage.                                    
021100*                                                                         
021200     perform  ba035-Add-Pay-Entry                                         
021300              varying WS-Pay-Idx from 1 by 1                              
021400              until WS-Pay-Idx > 3.                                       
021500*                                                                         
021600 ba030-Exit.                                                              
021700     exit     section.                                                    
021800*                                                                         
021900 ba035-Add-Pay-Entry.                                                     
022000     add      WS-Pay-Entry (WS-Pay-Idx) to L110-Gross-Wage.               
022100*                                                                         
