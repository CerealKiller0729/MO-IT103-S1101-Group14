000100******************************************************                    
000200*                                                     *                   
000300*  RECORD DEFINITION FOR MOTORPH EMPLOYEE MASTER      *                   
000400*           FILE                                      *                   
000500*     USES EMP-NO AS LOOKUP KEY (IN-MEMORY TABLE)      *                  
000600*                                                     *                   
000700******************************************************                    
000800* FILE SIZE 170 BYTES, LINE SEQUENTIAL, FIXED COLUMNS.                    
000900*                                                                         
001000* SOURCE FEED IS A CSV EXPORT FROM THE HR SYSTEM CARRYING                 
001100* UPWARD OF 19 COLUMNS.  ONLY THE FIELDS THE PAYROLL CALC                 
001200* ACTUALLY TOUCHES ARE BROKEN OUT BELOW - THE REMAINDER                   
001300* (DEPENDENTS, SUPERVISOR, ETC) ARE CARRIED IN THE FILLER                 
001400* SO THE RECORD LENGTH MATCHES THE FEED WITHOUT REWORK.                   
001500*                                                                         
001600* 24/03/26 mpr - CREATED FOR THE WEEKLY PAYROLL REWRITE.                  
001700* 02/04/26 mpr - PADDED FILLER TO MATCH FULL CSV WIDTH.                   
001800*                                                                         
001900 01  PY-EMPLOYEE-RECORD.                                                  
002000     03  EMP-NO                PIC X(05).                                 
002100     03  EMP-LAST-NAME         PIC X(20).                                 
002200     03  EMP-FIRST-NAME        PIC X(20).                                 
002300     03  EMP-BIRTHDAY          PIC X(10).                                 
002400     03  EMP-POSITION          PIC X(30).                                 
002500     03  EMP-STATUS            PIC X(10).                                 
002600     03  EMP-BASIC-SALARY      PIC 9(07)V99.                              
002700     03  EMP-RICE-SUBSIDY      PIC 9(05)V99.                              
002800     03  EMP-PHONE-ALLOW       PIC 9(05)V99.                              
002900     03  EMP-CLOTHING-ALLOW    PIC 9(05)V99.                              
003000     03  EMP-GROSS-SEMI        PIC 9(07)V99.                              
003100     03  EMP-HOURLY-RATE       PIC 9(04)V99.                              
003200     03  EMP-SHIFT-START-HOUR  PIC 99.                                    
003300     03  EMP-NIGHT-SHIFT-FLAG  PIC X.                                     
003400         88  EMP-NIGHT-SHIFT       VALUE "Y".                             
003500         88  EMP-DAY-SHIFT         VALUE "N".                             
003600     03  FILLER                PIC X(27).                                 
003700*                                                                         
