000100******************************************************                    
000200*                                                     *                   
000300*          MotorPH Weekly Payroll Calculation         *                   
000400*                                                     *                   
000500*   Batch driver - one PAYREQ record drives one       *                   
000600*      payroll statement on the printed report        *                   
000700*                                                     *                   
000800******************************************************                    
000900*                                                                         
001000 identification          division.                                        
001100*================================                                         
001200*                                                                         
001300      program-id.       py100.                                            
001400**                                                                        
001500*    Author.           M Reyes, 20/03/1986.                               
001600**                                                                        
001700*    Installation.     MotorPH Payroll Bureau.                            
001800**                                                                        
001900*    Date-Written.     20/03/1986.                                        
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1986-2026, MotorPH Payroll           
002400*                      Bureau.  For internal use only.                    
002500**                                                                        
002600*    Remarks.          Weekly Payroll Calculation batch run.              
002700*                      Loads the employee master and attendance           
002800*                      files into memory, reads the payroll               
002900*                      request file one record at a time, calls           
003000*                      PY110 and PY120 for the wage and                   
003100*                      deduction figures, and prints one                  
003200*                      payroll statement per request via Report           
003300*                      Writer, finishing with a run-totals                
003400*                      footing.                                           
003500*                                                                         
003600*                      Replaces the old interactive payroll               
003700*                      menu path - one request file line now              
003800*                      drives what used to be a menu selection.           
003900**                                                                        
004000*    Version.          See Prog-Name In Ws.                               
004100**                                                                        
004200*    Called Modules.                                                      
004300*                      py110.  Gross wage calculation.                    
004400*                      py120.  Net wage / deductions calc.                
004500**                                                                        
004600*    Functions Used.   None.                                              
004700*    Files used :                                                         
004800*                      pyemp.   Employee Master.                          
004900*                      pyatt.   Attendance.                               
005000*                      pyreq.   Payroll Request.                          
005100*                      pyprt.   Payroll Statement Report.                 
005200*                                                                         
005300*    Error messages used.                                                 
005400* System wide:                                                            
005500*                      SY001, SY002.                                      
005600* Program specific:                                                       
005700*                      PY001 - PY008.                                     
005800**                                                                        
005900*************************************************************             
006000* Change Log.                                                             
006100*************************************************************             
006200* 20/03/86 mpr - 1.0.00 Created - started coding from the old             
006300*                       check register report skeleton.                   
006400* 25/03/86 mpr - 1.0.01 Added attendance table load and hours             
006500*                       derivation - was request-driven single            
006600*                       pass over attendance file before, too             
006700*                       slow once volumes grew.                           
006800* 08/09/89 jbt - 1.0.02 Employee lookup changed to an indexed             
006900*                       in-memory table scan per request - was            
007000*                       re-reading the master file for every              
007100*                       payroll request, far too slow once                
007200*                       volumes grew past a few hundred a run.            
007300* 16/02/94 jbt - 1.0.03 Week 4 attendance window widened to               
007400*                       run to end of month, not capped at day            
007500*                       28, per Payroll Policy Memo on 31 day             
007600*                       months.                                           
007700* 22/01/98 mpr - 1.0.04 Y2K SCAN - REQ-YEAR AND ATT-WORK-YEAR             
007800*                       CARRIED AS 4 DIGITS THROUGHOUT, VALID             
007900*                       YEAR WINDOW IN WSPYCTL RAISED TO                  
008000*                       2000-2099. SIGNED OFF. REQUEST Y2K-0114.          
008100* 30/06/01 rdc -    .05 Rejected-request count split out from             
008200*                       processed count on the final totals               
008300*                       line per audit finding AU-01-118.                 
008400* 04/04/26 mpr - 2.0.00 Version update and builds reset with              
008500*                       rest of payroll rewrite; report layout            
008600*                       redrawn to the finance-approved                   
008700*                       statement block format.                           
008800* 22/06/26 lsc -    .01 Regular/special holiday test in                   
008900*                       AD200-DERIVE-HOURS was subscripting the           
009000*                       88-levels off the singular attendance             
009100*                       work record, not the table entry being            
009200*                       walked - holiday hours were never                 
009300*                       accumulating.  88-levels moved onto               
009400*                       TA-HOLIDAY-FLAG in the table itself.              
009500*                       TICKET PY-26-041.                                 
009600* 22/06/26 lsc -    .02 Total deductions/withholding print                
009700*                       fields widened to match the 9(07)V99              
009800*                       linkage figures from PY120 - was                  
009900*                       truncating on higher earners.  Detail             
010000*                       line edit pictures widened to suit.               
010100*                       TICKET PY-26-041.                                 
010200* 22/06/26 lsc -    .03 Valid-year-hi no longer a fixed 2099 -            
010300*                       computed at AA010-INITIALISE from the             
010400*                       run date plus one year, so a bad future           
010500*                       year on the request file is caught                
010600*                       instead of silently accepted.  TICKET             
010700*                       PY-26-041.                                        
010800* 22/06/26 lsc -    .04 Master/attendance/request read loops              
010900*                       recast to the shop's usual PERFORM ...            
011000*                       THRU ... EXIT with GO TO on AT END -              
011100*                       were using a plain NOT-AT-END guard,              
011200*                       out of step with the rest of the payroll          
011300*                       suite.  TICKET PY-26-041.                         
011400* 22/06/26 lsc -    .05 Dropped the unused Numeric-Class class            
011500*                       condition from Special-Names - the                
011600*                       Req-Emp-No numeric check uses the                 
011700*                       built-in NOT NUMERIC test and never               
011800*                       referenced it.  Ticket PY-26-041.                 
011900*************************************************************             
012000*                                                                         
012100 environment             division.                                        
012200*================================                                         
012300*                                                                         
012400 configuration           section.                                         
012500 special-names.                                                           
012600     C01 is TOP-OF-FORM.                                                  
012700*                                                                         
012800 input-output            section.                                         
012900 file-control.                                                            
013000     select  Employee-File  assign  "PYEMP"                               
013100                       organization line sequential                       
013200                       status       Ws-Emp-Status.                        
013300     select  Attendance-File assign "PYATT"                               
013400                       organization line sequential                       
013500                       status       Ws-Att-Status.                        
013600     select  Payreq-File    assign  "PYREQ"                               
013700                       organization line sequential                       
013800                       status       Ws-Req-Status.                        
013900     select  Print-File     assign  "PYPRT"                               
014000                       organization line sequential                       
014100                       status       Ws-Prt-Status.                        
014200*                                                                         
014300 data                    division.                                        
014400*================================                                         
014500*                                                                         
014600 file section.                                                            
014700*                                                                         
014800 fd  Employee-File.                                                       
014900 copy "wspyemp.cob".                                                      
015000*                                                                         
015100 fd  Attendance-File.                                                     
015200 01  Attendance-File-Record.                                              
015300     03  Attendance-File-Data      pic x(22).                             
015400     03  filler                    pic x(02).                             
015500*                                                                         
015600 fd  Payreq-File.                                                         
015700 01  Payreq-File-Record.                                                  
015800     03  Payreq-File-Data          pic x(12).                             
015900     03  filler                    pic x(01).                             
016000*                                                                         
016100 fd  Print-File                                                           
016200     reports are Payroll-Statement-Report.                                
016300*                                                                         
016400 working-storage section.                                                 
016500*-----------------------                                                  
016600 77  Prog-Name           pic x(15) value "PY100 (2.0.00)".                
016700*                                                                         
016800 copy "wspyatt.cob".                                                      
016900 copy "wspypay.cob".                                                      
017000 copy "wspyctl.cob".                                                      
017100 copy "wsttls.cob".                                                       
017200*                                                                         
017300* Linkage records built here to CALL py110/py120 - layout of              
017400* each must match the called program's own LINKAGE SECTION.               
017500*                                                                         
017600 01  PY110-Linkage.                                                       
017700     03  L110-Hourly-Rate        pic 9(04)v99 comp-3.                     
017800     03  L110-Regular-Hours      pic 9(03)v99 comp-3.                     
017900     03  L110-Overtime-Hours     pic 9(03)v99 comp-3.                     
018000     03  L110-Reg-Holiday-Hours  pic 9(03)v99 comp-3.                     
018100     03  L110-Spec-Holiday-Hours pic 9(03)v99 comp-3.                     
018200     03  L110-Night-Shift-Flag   pic x.                                   
018300         88  L110-Night-Shift       value "Y".                            
018400     03  L110-Regular-Pay        pic 9(07)v99 comp-3.                     
018500     03  L110-Overtime-Pay       pic 9(07)v99 comp-3.                     
018600     03  L110-Holiday-Pay        pic 9(07)v99 comp-3.                     
018700     03  L110-Gross-Wage         pic 9(07)v99 comp-3.                     
018800     03  filler                  pic x(10).                               
018900*                                                                         
019000 01  PY120-Linkage.                                                       
019100     03  L120-Gross-Wage           pic 9(07)v99 comp-3.                   
019200     03  L120-Basic-Salary         pic 9(07)v99 comp-3.                   
019300     03  L120-Hourly-Rate          pic 9(04)v99 comp-3.                   
019400     03  L120-Late-Minutes         pic 9(05)    comp-3.                   
019500     03  L120-Sss-Deduction        pic 9(05)v99 comp-3.                   
019600     03  L120-Philhealth-Deduction pic 9(05)v99 comp-3.                   
019700     03  L120-Pagibig-Deduction    pic 9(05)v99 comp-3.                   
019800     03  L120-Late-Deduction       pic 9(05)v99 comp-3.                   
019900     03  L120-Total-Deductions     pic 9(07)v99 comp-3.                   
020000     03  L120-Withholding-Tax      pic 9(07)v99 comp-3.                   
020100     03  L120-Net-Wage             pic s9(07)v99 comp-3.                  
020200     03  filler                    pic x(10).                             
020300*                                                                         
020400 01  Ws-File-Status.                                                      
020500     03  Ws-Emp-Status       pic xx  value zero.                          
020600     03  Ws-Att-Status       pic xx  value zero.                          
020700     03  Ws-Req-Status       pic xx  value zero.                          
020800     03  Ws-Prt-Status       pic xx  value zero.                          
020900     03  filler              pic x(04).                                   
021000*                                                                         
021100 01  Ws-Switches.                                                         
021200     03  Ws-Emp-Eof-Sw       pic x   value "N".                           
021300         88  Ws-Emp-Eof          value "Y".                               
021400     03  Ws-Att-Eof-Sw       pic x   value "N".                           
021500         88  Ws-Att-Eof          value "Y".                               
021600     03  Ws-Req-Eof-Sw       pic x   value "N".                           
021700         88  Ws-Req-Eof          value "Y".                               
021800     03  Ws-Request-Ok-Sw    pic x   value "Y".                           
021900         88  Ws-Request-Ok       value "Y".                               
022000         88  Ws-Request-Bad      value "N".                               
022100     03  filler              pic x(04).                                   
022200*                                                                         
022300 01  Ws-Employee-Table.                                                   
022400     03  Ws-Emp-Count        pic 9(05)   comp value zero.                 
022500     03  Ws-Emp-Entry        occurs 500 times                             
022600                              indexed by Emp-Idx.                         
022700         05  Te-Emp-No               pic x(05).                           
022800         05  Te-Emp-Last-Name        pic x(20).                           
022900         05  Te-Emp-First-Name       pic x(20).                           
023000         05  Te-Emp-Basic-Salary     pic 9(07)v99 comp-3.                 
023100         05  Te-Emp-Hourly-Rate      pic 9(04)v99 comp-3.                 
023200         05  Te-Emp-Shift-Start-Hour pic 99.                              
023300         05  Te-Emp-Night-Shift-Flag pic x.                               
023400         05  filler                  pic x(05).                           
023500*                                                                         
023600 01  Ws-Attendance-Table.                                                 
023700     03  Ws-Att-Count        pic 9(05)   comp value zero.                 
023800     03  Ws-Att-Entry        occurs 3000 times                            
023900                              indexed by Att-Idx.                         
024000         05  Ta-Emp-No            pic x(05).                              
024100         05  Ta-Work-Year         pic 9(04).                              
024200         05  Ta-Work-Month        pic 99.                                 
024300         05  Ta-Work-Day          pic 99.                                 
024400         05  Ta-Time-In-Hour      pic 99.                                 
024500         05  Ta-Time-In-Min       pic 99.                                 
024600         05  Ta-Time-Out-Hour     pic 99.                                 
024700         05  Ta-Time-Out-Min      pic 99.                                 
024800         05  Ta-Holiday-Flag      pic x.                                  
024900             88  Ta-Regular-Holiday  value "R".                           
025000             88  Ta-Special-Holiday  value "S".                           
025100         05  filler               pic x(03).                              
025200*                                                                         
025300 01  Ws-Week-Accum.                                                       
025400     03  Ws-Week-Reg-Hours       pic 9(03)v99 comp-3                      
025500                                              value zero.                 
025600     03  Ws-Week-Ovt-Hours       pic 9(03)v99 comp-3                      
025700                                              value zero.                 
025800     03  Ws-Week-Reg-Hol-Hours   pic 9(03)v99 comp-3                      
025900                                              value zero.                 
026000     03  Ws-Week-Spec-Hol-Hours  pic 9(03)v99 comp-3                      
026100                                              value zero.                 
026200     03  Ws-Week-Late-Minutes    pic 9(05)    comp-3                      
026300                                              value zero.                 
026400     03  filler                  pic x(04).                               
026500*                                                                         
026600 01  Ws-Week-Accum-Values.                                                
026700     03  Ws-Week-Accum-Reg   pic 9(03)v99 comp-3 value zero.              
026800     03  Ws-Week-Accum-Ovt   pic 9(03)v99 comp-3 value zero.              
026900 01  Ws-Week-Accum-Table redefines Ws-Week-Accum-Values.                  
027000     03  Ws-Week-Accum-Entry pic 9(03)v99 comp-3 occurs 2.                
027100*                                                                         
027200 01  Ws-Day-Fields.                                                       
027300     03  Ws-Day-Lo               pic 9(02)  comp value zero.              
027400     03  Ws-Day-Hi               pic 9(02)  comp value 31.                
027500     03  Ws-Time-In-Minutes      pic 9(05)  comp value zero.              
027600     03  Ws-Time-Out-Minutes     pic 9(05)  comp value zero.              
027700     03  Ws-Worked-Minutes       pic 9(05)  comp value zero.              
027800     03  Ws-Sched-Start-Minutes  pic 9(05)  comp value zero.              
027900     03  Ws-Day-Worked-Hours     pic 9(03)v99 comp-3                      
028000                                              value zero.                 
028100     03  Ws-Day-Late-Minutes     pic 9(05)  comp value zero.              
028200     03  Ws-Lunch-Threshold      pic 9(03)  comp value 300.               
028300     03  filler                  pic x(04).                               
028400*                                                                         
028500 01  Ws-Timing-Constants-Values.                                          
028600     03  Ws-Timing-Grace     pic 9(02)  value 10.                         
028700     03  Ws-Timing-Lunch     pic 9(02)  value 60.                         
028800 01  Ws-Timing-Constants-Table                                            
028900                       redefines Ws-Timing-Constants-Values.              
029000     03  Ws-Timing-Entry     pic 9(02)  occurs 2.                         
029100*                                                                         
029200 01  Ws-Week-Bounds-Values.                                               
029300     03  Ws-Week-Lo-1        pic 9(02) value 1.                           
029400     03  Ws-Week-Hi-1        pic 9(02) value 7.                           
029500     03  Ws-Week-Lo-2        pic 9(02) value 8.                           
029600     03  Ws-Week-Hi-2        pic 9(02) value 14.                          
029700     03  Ws-Week-Lo-3        pic 9(02) value 15.                          
029800     03  Ws-Week-Hi-3        pic 9(02) value 21.                          
029900     03  Ws-Week-Lo-4        pic 9(02) value 22.                          
030000     03  Ws-Week-Hi-4        pic 9(02) value 31.                          
030100 01  Ws-Week-Bounds-Table redefines Ws-Week-Bounds-Values.                
030200     03  Ws-Week-Bound-Entry occurs 4.                                    
030300         05  Ws-Week-Bound-Lo  pic 9(02).                                 
030400         05  Ws-Week-Bound-Hi  pic 9(02).                                 
030500*                                                                         
030600 01  Error-Messages.                                                      
030700* System Wide                                                             
030800     03  SY001    pic x(34)                                               
030900              value "SY001 Aborting - missing input".                     
031000     03  SY002    pic x(28)                                               
031100              value "SY002 Note - run continues".                         
031200* Module General                                                          
031300     03  PY001    pic x(28)                                               
031400              value "PY001 No Employee Master -".                         
031500     03  PY002    pic x(28)                                               
031600              value "PY002 No Attendance File -".                         
031700     03  PY003    pic x(28)                                               
031800              value "PY003 No Payroll Request -".                         
031900     03  PY004    pic x(31)                                               
032000              value "PY004 Rejected - Non-Numeric -".                     
032100     03  PY005    pic x(31)                                               
032200              value "PY005 Rejected - No Employee -".                     
032300     03  PY006    pic x(31)                                               
032400              value "PY006 Rejected - Bad Year -".                        
032500     03  PY007    pic x(31)                                               
032600              value "PY007 Rejected - Bad Month -".                       
032700     03  PY008    pic x(31)                                               
032800              value "PY008 Rejected - Bad Week -".                        
032900     03  filler   pic x(10).                                              
033000*                                                                         
033100 linkage section.                                                         
033200****************                                                          
033300*                                                                         
033400 report section.                                                          
033500****************                                                          
033600*                                                                         
033700 RD  Payroll-Statement-Report                                             
033800     control      Final                                                   
033900     Page Limit   Ctl-Page-Lines                                          
034000     Heading      1                                                       
034100     First Detail 3                                                       
034200     Last  Detail Ctl-Page-Lines.                                         
034300*                                                                         
034400 01  Report-Head  Type Page Heading.                                      
034500     03  line  1.                                                         
034600         05  col   1     pic x(15)  source Prog-Name.                     
034700         05  col  40     pic x(28)  value                                 
034800                          "MotorPH Weekly Payroll Run".                   
034900         05  col  124    pic x(5)   value "Page ".                        
035000         05  col  129    pic zz9    source Page-Counter.                  
035100     03  line  3.                                                         
035200         05  col   1     pic x(24)                                        
035300                          value "=== PAYROLL RESULTS ===".                
035400*                                                                         
035500 01  Statement-Detail   type is detail.                                   
035600     03  line + 2.                                                        
035700         05  col   1     pic x(6)    value "WEEK  ".                      
035800         05  col   6     pic 9       source Pr-Period-Week.               
035900         05  col   8     pic x(8)    value ", MONTH ".                    
036000         05  col  16     pic 99      source Pr-Period-Month.              
036100         05  col  19     pic x(1)    value "/".                           
036200         05  col  20     pic 9(4)    source Pr-Period-Year.               
036300     03  line + 1.                                                        
036400         05  col   1     pic x(14)   value "EMPLOYEE ID   :".             
036500         05  col  16     pic x(5)    source Pr-Emp-No.                    
036600     03  line + 1.                                                        
036700         05  col   1     pic x(14)   value "EMPLOYEE NAME :".             
036800         05  col  16     pic x(41)   source Pr-Emp-Name.                  
036900     03  line + 1.                                                        
037000         05  col   1     pic x(14)   value "REGULAR HOURS :".             
037100         05  col  16     pic zz9.99  source Pr-Regular-Hours.             
037200     03  line + 1.                                                        
037300         05  col   1     pic x(14)   value "OVERTIME HOURS:".             
037400         05  col  16     pic zz9.99  source Pr-Overtime-Hours.            
037500     03  line + 1.                                                        
037600         05  col   1     pic x(14)   value "REGULAR PAY   :".             
037700         05  col  16     pic x(4)    value "PHP ".                        
037800         05  col  20     pic zz,zz9.99                                    
037900                                     source Pr-Regular-Pay.               
038000     03  line + 1.                                                        
038100         05  col   1     pic x(14)   value "OVERTIME PAY  :".             
038200         05  col  16     pic x(4)    value "PHP ".                        
038300         05  col  20     pic zz,zz9.99                                    
038400                                     source Pr-Overtime-Pay.              
038500     03  line + 1.                                                        
038600         05  col   1     pic x(14)   value "HOLIDAY PAY   :".             
038700         05  col  16     pic x(4)    value "PHP ".                        
038800         05  col  20     pic zz,zz9.99                                    
038900                                     source Pr-Holiday-Pay.               
039000     03  line + 1.                                                        
039100         05  col   1     pic x(14)   value "GROSS WAGE    :".             
039200         05  col  16     pic x(4)    value "PHP ".                        
039300         05  col  20     pic zz,zz9.99                                    
039400                                     source Pr-Gross-Wage.                
039500     03  line + 1.                                                        
039600         05  col   1     pic x(10)   value "DEDUCTIONS".                  
039700     03  line + 1.                                                        
039800         05  col   3     pic x(12)   value "SSS        :".                
039900         05  col  16     pic x(4)    value "PHP ".                        
040000         05  col  20     pic zz,zz9.99                                    
040100                                     source Pr-Sss-Deduction.             
040200     03  line + 1.                                                        
040300         05  col   3     pic x(12)   value "PHILHEALTH :".                
040400         05  col  16     pic x(4)    value "PHP ".                        
040500         05  col  20     pic zz,zz9.99                                    
040600                                source Pr-Philhealth-Deduction.           
040700     03  line + 1.                                                        
040800         05  col   3     pic x(12)   value "PAG-IBIG   :".                
040900         05  col  16     pic x(4)    value "PHP ".                        
041000         05  col  20     pic zz,zz9.99                                    
041100                                   source Pr-Pagibig-Deduction.           
041200     03  line + 1.                                                        
041300         05  col   3     pic x(12)   value "LATE       :".                
041400         05  col  16     pic x(4)    value "PHP ".                        
041500         05  col  20     pic zz,zz9.99                                    
041600                                      source Pr-Late-Deduction.           
041700     03  line + 1.                                                        
041800         05  col   3     pic x(12)   value "TOTAL DED  :".                
041900         05  col  16     pic x(4)    value "PHP ".                        
042000         05  col  20     pic z,zzz,zz9.99                                 
042100                                    source Pr-Total-Deductions.           
042200     03  line + 1.                                                        
042300         05  col   1     pic x(14)   value "WITHHOLDING   :".             
042400         05  col  16     pic x(4)    value "PHP ".                        
042500         05  col  20     pic z,zzz,zz9.99                                 
042600                                    source Pr-Withholding-Tax.            
042700     03  line + 1.                                                        
042800         05  col   1     pic x(14)   value "NET WAGE      :".             
042900         05  col  16     pic x(4)    value "PHP ".                        
043000         05  col  20     pic z,zzz,zz9.99-                                
043100                                    source Pr-Net-Wage.                   
043200*                                                                         
043300 01  type control Footing Final line plus 3.                              
043400     03  col   1     pic x(29)                                            
043500                      value "*** WEEKLY PAYROLL RUN TOTALS".              
043600     03  line + 1.                                                        
043700         05  col  1  pic x(24) value "REQUESTS PROCESSED   :".            
043800         05  col 26  pic zzzz9 source Tot-Requests-Processed.             
043900     03  line + 1.                                                        
044000         05  col  1  pic x(24) value "REQUESTS REJECTED    :".            
044100         05  col 26  pic zzzz9 source Tot-Requests-Rejected.              
044200     03  line + 1.                                                        
044300         05  col  1  pic x(24) value "TOTAL GROSS WAGE      :".           
044400         05  col 26  pic x(4)  value "PHP ".                              
044500         05  col 30  pic zzz,zzz,zz9.99                                   
044600                                 source Tot-Gross-Wage.                   
044700     03  line + 1.                                                        
044800         05  col  1  pic x(24) value "TOTAL DEDUCTIONS      :".           
044900         05  col 26  pic x(4)  value "PHP ".                              
045000         05  col 30  pic zz,zzz,zz9.99                                    
045100                                 source Tot-Deductions.                   
045200     03  line + 1.                                                        
045300         05  col  1  pic x(24) value "TOTAL WITHHOLDING TAX :".           
045400         05  col 26  pic x(4)  value "PHP ".                              
045500         05  col 30  pic zz,zzz,zz9.99                                    
045600                                 source Tot-Withholding-Tax.              
045700     03  line + 1.                                                        
045800         05  col  1  pic x(24) value "TOTAL NET WAGE        :".           
045900         05  col 26  pic x(4)  value "PHP ".                              
046000         05  col 30  pic z,zzz,zzz,zz9.99-                                
046100                                 source Tot-Net-Wage.                     
046200*                                                                         
046300 procedure division.                                                      
046400*===================                                                      
046500*                                                                         
046600 aa000-Main                  section.                                     
046700***********************************                                       
046800     perform  aa010-Initialise.                                           
046900     perform  ab000-Load-Employee-Master.                                 
047000     perform  ac000-Load-Attendance.                                      
047100     perform  ad000-Process-Requests.                                     
047200     perform  aa090-Wind-Up.                                              
047300*                                                                         
047400     goback.                                                              
047500*                                                                         
047600 aa010-Initialise.                                                        
047700*                                                                         
047800* 22/06/26 lsc - Ctl-Valid-Year-Hi derived here from the run              
047900*                date instead of a fixed value in Wspyctl -               
048000*                ticket PY-26-041.                                        
048100*                                                                         
048200     accept   Ctl-Run-Date-R from date yyyymmdd.                          
048300     compute  Ctl-Valid-Year-Hi = Ctl-Run-Year + 1.                       
048400     move     zero to Tot-Requests-Read                                   
048500                       Tot-Requests-Processed                             
048600                       Tot-Requests-Rejected                              
048700                       Tot-Gross-Wage                                     
048800                       Tot-Sss-Deduction                                  
048900                       Tot-Philhealth-Deduction                           
049000                       Tot-Pagibig-Deduction                              
049100                       Tot-Late-Deduction                                 
049200                       Tot-Withholding-Tax                                
049300                       Tot-Deductions                                     
049400                       Tot-Net-Wage.                                      
049500*                                                                         
049600 aa000-Exit.                                                              
049700     exit     section.                                                    
049800*                                                                         
049900 aa090-Wind-Up               section.                                     
050000***********************************                                       
050100*                                                                         
050200     terminate Payroll-Statement-Report.                                  
050300     close    Print-File.                                                 
050400     close    Employee-File.                                              
050500     close    Payreq-File.                                                
050600*                                                                         
050700 aa090-Exit.                                                              
050800     exit     section.                                                    
050900*                                                                         
051000 ab000-Load-Employee-Master  section.                                     
051100***********************************                                       
051200*                                                                         
051300     open     input Employee-File.                                        
051400     if       Ws-Emp-Status not = "00"                                    
051500              display PY001 SY001                                         
051600              move    "Y" to Ws-Emp-Eof-Sw                                
051700              go      to ab000-Exit.                                      
051800*                                                                         
051900     perform  ab010-Read-Employee thru ab010-Exit                         
052000              until  Ws-Emp-Eof.                                          
052100*                                                                         
052200 ab000-Exit.                                                              
052300     exit     section.                                                    
052400*                                                                         
052500 ab010-Read-Employee.                                                     
052600*                                                                         
052700     read     Employee-File next record                                   
052800              at end move "Y" to Ws-Emp-Eof-Sw                            
052900                      go to ab010-Exit                                    
053000     end-read.                                                            
053100*                                                                         
053200     add      1 to Ws-Emp-Count.                                          
053300     set      Emp-Idx to Ws-Emp-Count.                                    
053400     move     Emp-No           to Te-Emp-No (Emp-Idx).                    
053500     move     Emp-Last-Name    to Te-Emp-Last-Name (Emp-Idx).             
053600     move     Emp-First-Name   to Te-Emp-First-Name (Emp-Idx).            
053700     move     Emp-Basic-Salary to Te-Emp-Basic-Salary (Emp-Idx).          
053800     move     Emp-Hourly-Rate  to Te-Emp-Hourly-Rate (Emp-Idx).           
053900     move     Emp-Shift-Start-Hour to                                     
054000                          Te-Emp-Shift-Start-Hour (Emp-Idx).              
054100     move     Emp-Night-Shift-Flag to                                     
054200                          Te-Emp-Night-Shift-Flag (Emp-Idx).              
054300*                                                                         
054400 ab010-Exit.                                                              
054500     exit.                                                                
054600*                                                                         
054700 ac000-Load-Attendance       section.                                     
054800***********************************                                       
054900*                                                                         
055000     open     input Attendance-File.                                      
055100     if       Ws-Att-Status not = "00"                                    
055200              display PY002 SY001                                         
055300              move    "Y" to Ws-Att-Eof-Sw                                
055400              go      to ac000-Exit.                                      
055500*                                                                         
055600     perform  ac010-Read-Attendance thru ac010-Exit                       
055700              until  Ws-Att-Eof.                                          
055800*                                                                         
055900     close    Attendance-File.                                            
056000*                                                                         
056100 ac000-Exit.                                                              
056200     exit     section.                                                    
056300*                                                                         
056400 ac010-Read-Attendance.                                                   
056500*                                                                         
056600     read     Attendance-File next record                                 
056700              at end move "Y" to Ws-Att-Eof-Sw                            
056800                      go to ac010-Exit                                    
056900     end-read.                                                            
057000*                                                                         
057100     move     Attendance-File-Record to Py-Attendance-Record.             
057200     if       Att-Time-Out-Hour * 60 + Att-Time-Out-Min                   
057300              >                                                           
057400              Att-Time-In-Hour * 60 + Att-Time-In-Min                     
057500              add 1 to Ws-Att-Count                                       
057600              set  Att-Idx to Ws-Att-Count                                
057700              move Att-Emp-No     to Ta-Emp-No (Att-Idx)                  
057800              move Att-Work-Year  to                                      
057900                                Ta-Work-Year (Att-Idx)                    
058000              move Att-Work-Month to                                      
058100                               Ta-Work-Month (Att-Idx)                    
058200              move Att-Work-Day   to Ta-Work-Day (Att-Idx)                
058300              move Att-Time-In-Hour to                                    
058400                            Ta-Time-In-Hour (Att-Idx)                     
058500              move Att-Time-In-Min  to                                    
058600                            Ta-Time-In-Min (Att-Idx)                      
058700              move Att-Time-Out-Hour to                                   
058800                           Ta-Time-Out-Hour (Att-Idx)                     
058900              move Att-Time-Out-Min  to                                   
059000                           Ta-Time-Out-Min (Att-Idx)                      
059100              move Att-Holiday-Flag to                                    
059200                           Ta-Holiday-Flag (Att-Idx)                      
059300     end-if.                                                              
059400*                                                                         
059500 ac010-Exit.                                                              
059600     exit.                                                                
059700*                                                                         
059800 ad000-Process-Requests      section.                                     
059900***********************************                                       
060000*                                                                         
060100     open     input Payreq-File.                                          
060200     if       Ws-Req-Status not = "00"                                    
060300              display PY003 SY001                                         
060400              go      to ad000-Exit.                                      
060500*                                                                         
060600     open     output Print-File.                                          
060700     initiate Payroll-Statement-Report.                                   
060800*                                                                         
060900     perform  ad010-Read-Request thru ad010-Exit                          
061000              until  Ws-Req-Eof.                                          
061100*                                                                         
061200 ad000-Exit.                                                              
061300     exit     section.                                                    
061400*                                                                         
061500 ad010-Read-Request.                                                      
061600*                                                                         
061700     read     Payreq-File next record                                     
061800              at end move "Y" to Ws-Req-Eof-Sw                            
061900                      go to ad010-Exit                                    
062000     end-read.                                                            
062100*                                                                         
062200     move     Payreq-File-Record to Py-Payroll-Request-Record.            
062300     add      1 to Tot-Requests-Read.                                     
062400     perform  ad050-Validate-Request.                                     
062500     if       Ws-Request-Ok                                               
062600              perform ad100-Select-Week-Attendance                        
062700              perform ad300-Call-Gross-Wage                               
062800              perform ad400-Call-Net-Wage                                 
062900              perform ad500-Build-Result                                  
063000              generate Statement-Detail                                   
063100              perform ad600-Accumulate-Totals                             
063200              add 1 to Tot-Requests-Processed                             
063300     else                                                                 
063400              add 1 to Tot-Requests-Rejected.                             
063500*                                                                         
063600 ad010-Exit.                                                              
063700     exit.                                                                
063800*                                                                         
063900 ad050-Validate-Request      section.                                     
064000***********************************                                       
064100*                                                                         
064200     move     "Y" to Ws-Request-Ok-Sw.                                    
064300*                                                                         
064400     if       Req-Emp-No not numeric                                      
064500              display PY004 Req-Emp-No                                    
064600              move "N" to Ws-Request-Ok-Sw                                
064700              go   to ad050-Exit.                                         
064800*                                                                         
064900     perform  ad055-Find-Employee                                         
065000              varying Emp-Idx from 1 by 1                                 
065100              until Emp-Idx > Ws-Emp-Count                                
065200                 or Te-Emp-No (Emp-Idx) = Req-Emp-No.                     
065300     if       Emp-Idx > Ws-Emp-Count                                      
065400              display PY005 Req-Emp-No                                    
065500              move "N" to Ws-Request-Ok-Sw                                
065600              go   to ad050-Exit.                                         
065700*                                                                         
065800     if       Req-Year < Ctl-Valid-Year-Lo                                
065900        or    Req-Year > Ctl-Valid-Year-Hi                                
066000              display PY006 Req-Emp-No                                    
066100              move "N" to Ws-Request-Ok-Sw                                
066200              go   to ad050-Exit.                                         
066300*                                                                         
066400     if       Req-Month < 1 or Req-Month > 12                             
066500              display PY007 Req-Emp-No                                    
066600              move "N" to Ws-Request-Ok-Sw                                
066700              go   to ad050-Exit.                                         
066800*                                                                         
066900     if       Req-Week < Ctl-Valid-Week-Lo                                
067000        or    Req-Week > Ctl-Valid-Week-Hi                                
067100              display PY008 Req-Emp-No                                    
067200              move "N" to Ws-Request-Ok-Sw.                               
067300*                                                                         
067400 ad050-Exit.                                                              
067500     exit     section.                                                    
067600*                                                                         
067700 ad055-Find-Employee.                                                     
067800*                                                                         
067900     continue.                                                            
068000*                                                                         
068100 ad100-Select-Week-Attendance  section.                                   
068200*************************************                                     
068300*                                                                         
068400     move     zero to Ws-Week-Reg-Hours                                   
068500                       Ws-Week-Ovt-Hours                                  
068600                       Ws-Week-Reg-Hol-Hours                              
068700                       Ws-Week-Spec-Hol-Hours                             
068800                       Ws-Week-Late-Minutes                               
068900                       Ws-Week-Accum-Reg                                  
069000                       Ws-Week-Accum-Ovt.                                 
069100*                                                                         
069200     move     Ws-Week-Bound-Lo (Req-Week) to Ws-Day-Lo.                   
069300     move     Ws-Week-Bound-Hi (Req-Week) to Ws-Day-Hi.                   
069400*                                                                         
069500     perform  ad150-Check-And-Derive                                      
069600              varying Att-Idx from 1 by 1                                 
069700              until Att-Idx > Ws-Att-Count.                               
069800*                                                                         
069900 ad100-Exit.                                                              
070000     exit     section.                                                    
070100*                                                                         
070200 ad150-Check-And-Derive.                                                  
070300*                                                                         
070400     if       Ta-Emp-No (Att-Idx) = Req-Emp-No                            
070500       and    Ta-Work-Year (Att-Idx) = Req-Year                           
070600       and    Ta-Work-Month (Att-Idx) = Req-Month                         
070700       and    Ta-Work-Day (Att-Idx) >= Ws-Day-Lo                          
070800       and    Ta-Work-Day (Att-Idx) <= Ws-Day-Hi                          
070900              perform ad200-Derive-Hours                                  
071000     end-if.                                                              
071100*                                                                         
071200 ad200-Derive-Hours.                                                      
071300*                                                                         
071400* 22/06/26 lsc - Holiday hours now tested off Ta-Holiday-Flag's           
071500*                own 88-levels on the table entry, not the                
071600*                singular attendance work record - ticket                 
071700*                PY-26-041.                                               
071800*                                                                         
071900     compute  Ws-Time-In-Minutes =                                        
072000              Ta-Time-In-Hour (Att-Idx) * 60 +                            
072100              Ta-Time-In-Min (Att-Idx).                                   
072200     compute  Ws-Time-Out-Minutes =                                       
072300              Ta-Time-Out-Hour (Att-Idx) * 60 +                           
072400              Ta-Time-Out-Min (Att-Idx).                                  
072500     compute  Ws-Worked-Minutes =                                         
072600              Ws-Time-Out-Minutes - Ws-Time-In-Minutes.                   
072700*                                                                         
072800     if       Ws-Worked-Minutes > Ws-Lunch-Threshold                      
072900              subtract Ws-Timing-Entry (2) from                           
073000                                        Ws-Worked-Minutes.                
073100*                                                                         
073200     compute  Ws-Day-Worked-Hours rounded =                               
073300              Ws-Worked-Minutes / 60.                                     
073400*                                                                         
073500     move     Te-Emp-Shift-Start-Hour (Emp-Idx) to                        
073600                                          Ws-Sched-Start-Minutes.         
073700     multiply Ws-Sched-Start-Minutes by 60                                
073800              giving Ws-Sched-Start-Minutes.                              
073900     compute  Ws-Day-Late-Minutes =                                       
074000              Ws-Time-In-Minutes - Ws-Sched-Start-Minutes                 
074100                                  - Ws-Timing-Entry (1).                  
074200     if       Ws-Day-Late-Minutes < zero                                  
074300              move zero to Ws-Day-Late-Minutes.                           
074400*                                                                         
074500     if       Ws-Day-Worked-Hours > 8                                     
074600              add 8 to Ws-Week-Accum-Entry (1)                            
074700              compute Ws-Week-Accum-Entry (2) rounded =                   
074800                      Ws-Week-Accum-Entry (2) +                           
074900                      Ws-Day-Worked-Hours - 8                             
075000     else                                                                 
075100              add Ws-Day-Worked-Hours to                                  
075200                                    Ws-Week-Accum-Entry (1)               
075300     end-if.                                                              
075400     move     Ws-Week-Accum-Entry (1) to Ws-Week-Reg-Hours.               
075500     move     Ws-Week-Accum-Entry (2) to Ws-Week-Ovt-Hours.               
075600*                                                                         
075700     add      Ws-Day-Late-Minutes to Ws-Week-Late-Minutes.                
075800*                                                                         
075900     if       Ta-Regular-Holiday (Att-Idx)                                
076000              add Ws-Day-Worked-Hours to                                  
076100                                    Ws-Week-Reg-Hol-Hours.                
076200     if       Ta-Special-Holiday (Att-Idx)                                
076300              add Ws-Day-Worked-Hours to                                  
076400                                   Ws-Week-Spec-Hol-Hours.                
076500*                                                                         
076600 ad300-Call-Gross-Wage       section.                                     
076700***********************************                                       
076800*                                                                         
076900     move     Te-Emp-Hourly-Rate (Emp-Idx) to L110-Hourly-Rate.           
077000     move     Ws-Week-Reg-Hours          to L110-Regular-Hours.           
077100     move     Ws-Week-Ovt-Hours       to L110-Overtime-Hours.             
077200     move     Ws-Week-Reg-Hol-Hours to                                    
077300                                     L110-Reg-Holiday-Hours.              
077400     move     Ws-Week-Spec-Hol-Hours to                                   
077500                                    L110-Spec-Holiday-Hours.              
077600     move     Te-Emp-Night-Shift-Flag (Emp-Idx) to                        
077700                                     L110-Night-Shift-Flag.               
077800*                                                                         
077900     call     "py110" using Py110-Linkage.                                
078000*                                                                         
078100 ad300-Exit.                                                              
078200     exit     section.                                                    
078300*                                                                         
078400 ad400-Call-Net-Wage         section.                                     
078500***********************************                                       
078600*                                                                         
078700     move     L110-Gross-Wage           to L120-Gross-Wage.               
078800     move     Te-Emp-Basic-Salary (Emp-Idx) to                            
078900                                        L120-Basic-Salary.                
079000     move     Te-Emp-Hourly-Rate (Emp-Idx)  to                            
079100                                        L120-Hourly-Rate.                 
079200     move     Ws-Week-Late-Minutes to L120-Late-Minutes.                  
079300*                                                                         
079400     call     "py120" using Py120-Linkage.                                
079500*                                                                         
079600 ad400-Exit.                                                              
079700     exit     section.                                                    
079800*                                                                         
079900 ad500-Build-Result          section.                                     
080000***********************************                                       
080100*                                                                         
080200     move     Req-Emp-No       to Pr-Emp-No.                              
080300     string   Te-Emp-Last-Name (Emp-Idx) delimited by "  "                
080400              ", "                       delimited by size                
080500              Te-Emp-First-Name (Emp-Idx) delimited by "  "               
080600              into Pr-Emp-Name.                                           
080700     move     Req-Year         to Pr-Period-Year.                         
080800     move     Req-Month        to Pr-Period-Month.                        
080900     move     Req-Week         to Pr-Period-Week.                         
081000     move     Ws-Week-Reg-Hours  to Pr-Regular-Hours.                     
081100     move     Ws-Week-Ovt-Hours  to Pr-Overtime-Hours.                    
081200     move     Ws-Week-Late-Minutes to Pr-Late-Minutes.                    
081300     move     L110-Regular-Pay   to Pr-Regular-Pay.                       
081400     move     L110-Overtime-Pay  to Pr-Overtime-Pay.                      
081500     move     L110-Holiday-Pay   to Pr-Holiday-Pay.                       
081600     move     L110-Gross-Wage    to Pr-Gross-Wage.                        
081700     move     L120-Sss-Deduction to Pr-Sss-Deduction.                     
081800     move     L120-Philhealth-Deduction to                                
081900                                Pr-Philhealth-Deduction.                  
082000     move     L120-Pagibig-Deduction to Pr-Pagibig-Deduction.             
082100     move     L120-Late-Deduction    to Pr-Late-Deduction.                
082200     move     L120-Total-Deductions  to Pr-Total-Deductions.              
082300     move     L120-Withholding-Tax   to Pr-Withholding-Tax.               
082400     move     L120-Net-Wage          to Pr-Net-Wage.                      
082500     set      Pr-Request-Ok         to true.                              
082600*                                                                         
082700 ad500-Exit.                                                              
082800     exit     section.                                                    
082900*                                                                         
083000 ad600-Accumulate-Totals     section.                                     
083100***********************************                                       
083200*                                                                         
083300     add      L110-Gross-Wage    to Tot-Gross-Wage.                       
083400     add      L120-Sss-Deduction to Tot-Sss-Deduction.                    
083500     add      L120-Philhealth-Deduction to                                
083600                                Tot-Philhealth-Deduction.                 
083700     add      L120-Pagibig-Deduction to Tot-Pagibig-Deduction.            
083800     add      L120-Late-Deduction    to Tot-Late-Deduction.               
083900     add      L120-Total-Deductions  to Tot-Deductions.                   
084000     add      L120-Withholding-Tax   to Tot-Withholding-Tax.              
084100     add      L120-Net-Wage          to Tot-Net-Wage.                     
084200*                                                                         
084300 ad600-Exit.                                                              
084400     exit     section.                                                    
084500*                                                                         
