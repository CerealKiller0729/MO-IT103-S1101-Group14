000100******************************************************                    
000200*                                                     *                   
000300*  PAYROLL RESULT RECORD FOR MOTORPH WEEKLY PAYROLL   *                   
000400*     ONE PER REQUEST - PRINT LINE AND REPORT DETAIL   *                  
000500*                                                     *                   
000600******************************************************                    
000700* BUILT BY PY100 FROM THE VALUES RETURNED BY PY110/PY120                  
000800* AND FEEDS THE STATEMENT DETAIL LINE OF THE RD REPORT.                   
000900*                                                                         
001000* 26/03/26 mpr - CREATED FOR THE WEEKLY PAYROLL REWRITE.                  
001100* 04/04/26 mpr - ADDED PR-LATE-MINUTES FOR THE DETAIL LINE                
001200*                PER USER REQUEST AFTER UAT ROUND 1.                      
001300* 22/06/26 lsc - PR-WITHHOLDING-TAX AND PR-TOTAL-DEDUCTIONS               
001400*                WIDENED TO 9(07)V99 - WERE TRUNCATING AGAINST            
001500*                THE PY120 LINKAGE ON HIGH EARNERS.  TICKET               
001600*                PY-26-041.                                               
001700*                                                                         
001800 01  PY-PAYROLL-RESULT-RECORD.                                            
001900     03  PR-EMP-NO               PIC X(05).                               
002000     03  PR-EMP-NAME             PIC X(41).                               
002100     03  PR-PERIOD-YEAR          PIC 9(04).                               
002200     03  PR-PERIOD-MONTH         PIC 99.                                  
002300     03  PR-PERIOD-WEEK          PIC 9.                                   
002400     03  PR-REGULAR-HOURS        PIC 9(03)V99   COMP-3.                   
002500     03  PR-OVERTIME-HOURS       PIC 9(03)V99   COMP-3.                   
002600     03  PR-LATE-MINUTES         PIC 9(05)      COMP-3.                   
002700     03  PR-REGULAR-PAY          PIC 9(07)V99   COMP-3.                   
002800     03  PR-OVERTIME-PAY         PIC 9(07)V99   COMP-3.                   
002900     03  PR-HOLIDAY-PAY          PIC 9(07)V99   COMP-3.                   
003000     03  PR-GROSS-WAGE           PIC 9(07)V99   COMP-3.                   
003100     03  PR-SSS-DEDUCTION        PIC 9(05)V99   COMP-3.                   
003200     03  PR-PHILHEALTH-DEDUCTION PIC 9(05)V99   COMP-3.                   
003300     03  PR-PAGIBIG-DEDUCTION    PIC 9(05)V99   COMP-3.                   
003400     03  PR-LATE-DEDUCTION       PIC 9(05)V99   COMP-3.                   
003500     03  PR-WITHHOLDING-TAX      PIC 9(07)V99   COMP-3.                   
003600     03  PR-TOTAL-DEDUCTIONS     PIC 9(07)V99   COMP-3.                   
003700     03  PR-NET-WAGE             PIC S9(07)V99  COMP-3.                   
003800     03  PR-REQUEST-STATUS       PIC X.                                   
003900         88  PR-REQUEST-OK          VALUE "P".                            
004000         88  PR-REQUEST-REJECTED    VALUE "R".                            
004100     03  FILLER                  PIC X(10).                               
004200*                                                                         
