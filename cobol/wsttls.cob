000100******************************************************                    
000200*                                                     *                   
000300*  RUN TOTALS ACCUMULATOR FOR THE WEEKLY PAYROLL RUN  *                   
000400*     WAS THE MENU-CHAIN CONTROL BLOCK (WSCALL)       *                   
000500*                                                     *                   
000600******************************************************                    
000700* ACCUMULATED BY PY100 ACROSS THE REQUEST FILE AND                        
000800* PRINTED AT THE TYPE CONTROL FOOTING FINAL LINE OF THE                   
000900* PAYROLL STATEMENT REPORT.                                               
001000*                                                                         
001100* 28/03/26 mpr - CREATED FOR THE WEEKLY PAYROLL REWRITE.                  
001200* 06/04/26 mpr - SPLIT REJECTED-COUNT OUT OF PROCESSED-                   
001300*                COUNT PER QA FINDING ON THE UAT RUN.                     
001400*                                                                         
001500 01  PY-RUN-TOTALS.                                                       
001600     03  TOT-REQUESTS-READ       PIC 9(05)      COMP.                     
001700     03  TOT-REQUESTS-PROCESSED  PIC 9(05)      COMP.                     
001800     03  TOT-REQUESTS-REJECTED   PIC 9(05)      COMP.                     
001900     03  TOT-GROSS-WAGE          PIC 9(09)V99   COMP-3.                   
002000     03  TOT-SSS-DEDUCTION       PIC 9(07)V99   COMP-3.                   
002100     03  TOT-PHILHEALTH-DEDUCTION PIC 9(07)V99  COMP-3.                   
002200     03  TOT-PAGIBIG-DEDUCTION   PIC 9(07)V99   COMP-3.                   
002300     03  TOT-LATE-DEDUCTION      PIC 9(07)V99   COMP-3.                   
002400     03  TOT-WITHHOLDING-TAX     PIC 9(07)V99   COMP-3.                   
002500     03  TOT-DEDUCTIONS          PIC 9(08)V99   COMP-3.                   
002600     03  TOT-NET-WAGE            PIC S9(09)V99  COMP-3.                   
002700     03  FILLER                  PIC X(12).                               
002800*                                                                         
