000100******************************************************                    
000200*                                                     *                   
000300*  RUN CONTROL RECORD FOR THE WEEKLY PAYROLL RUN      *                   
000400*     REPLACES THE OLD COMPANY/PARAMETER BLOCK        *                   
000500*                                                     *                   
000600******************************************************                    
000700* CARRIES THE PAGE-CONTROL AND VALID-YEAR-WINDOW VALUES                   
000800* THE OLD COMPANY PARAMETER FILE USED TO SUPPLY - THIS                    
000900* BATCH HAS NO COMPANY FILE SO THE FIGURES ARE HELD AS                    
001000* VALUE CLAUSES AND SET ONCE AT AA000-INITIALISE TIME.                    
001100*                                                                         
001200* 27/03/26 mpr - CREATED FOR THE WEEKLY PAYROLL REWRITE.                  
001300* 05/04/26 mpr - YEAR WINDOW WIDENED TO 2000-2099 PER                     
001400*                REQUEST PY-26-031 (WAS 2020-2029).                       
001500* 22/06/26 lsc - CTL-VALID-YEAR-HI NO LONGER A FIXED VALUE -              
001600*                DERIVED FROM THE RUN DATE AT AA010-INITIALISE            
001700*                TIME (RUN-YEAR PLUS ONE) SO THE WINDOW MOVES             
001800*                WITH THE CALENDAR INSTEAD OF NEEDING A YEARLY            
001900*                RECOMPILE.  TICKET PY-26-041.                            
002000*                                                                         
002100 01  PY-RUN-CONTROL-RECORD.                                               
002200     03  CTL-PAGE-LINES          PIC 9(02)  COMP-3 VALUE 58.              
002300     03  CTL-PAGE-WIDTH          PIC 9(03)  COMP-3 VALUE 132.             
002400     03  CTL-VALID-YEAR-LO       PIC 9(04)         VALUE 2000.            
002500     03  CTL-VALID-YEAR-HI       PIC 9(04)         VALUE ZERO.            
002600     03  CTL-VALID-WEEK-LO       PIC 9             VALUE 1.               
002700     03  CTL-VALID-WEEK-HI       PIC 9             VALUE 4.               
002800     03  CTL-RUN-DATE.                                                    
002900         05  CTL-RUN-YEAR        PIC 9(04).                               
003000         05  CTL-RUN-MONTH       PIC 99.                                  
003100         05  CTL-RUN-DAY         PIC 99.                                  
003200     03  CTL-RUN-DATE-R REDEFINES CTL-RUN-DATE                            
003300                                 PIC 9(08).                               
003400     03  CTL-CURRENT-PAGE-NO     PIC 9(04)  COMP-3 VALUE 0.               
003500     03  CTL-CURRENT-LINE-NO     PIC 9(03)  COMP-3 VALUE 0.               
003600     03  FILLER                  PIC X(15).                               
003700*                                                                         
