000100******************************************************                    
000200*                                                     *                   
000300*  STATUTORY DEDUCTION RATES AND WITHHOLDING TABLE    *                   
000400*     FOR MOTORPH WEEKLY PAYROLL                      *                   
000500*                                                     *                   
000600*  WAS FILE-DRIVEN AT THE OLD SHOP (READ AT RRN=1);   *                   
000700*  THESE FIGURES ARE FIXED BY LAW FOR THE PAYROLL      *                  
000800*  YEAR SO THEY ARE CARRIED HERE AS VALUE CLAUSES      *                  
000900*  RATHER THAN A SEPARATE RATES FILE - ONE LESS FILE   *                  
001000*  TO GO MISSING AT SITES THAT ONLY RUN THIS BATCH.    *                  
001100*                                                     *                   
001200*  3 SEPARATE BRACKET TABLES USED TO BE CARRIED HERE  *                   
001300*  (SEE OLD WSPYSTAX/WSPYSWT/WSPYLWT) - CONSOLIDATED   *                  
001400*  DOWN TO THE ONE WITHHOLDING TABLE BELOW AS THERE    *                  
001500*  IS ONLY ONE TAXING AUTHORITY FOR THIS PAYROLL.      *                  
001600*                                                     *                   
001700* 25/03/26 mpr - CREATED FOR THE WEEKLY PAYROLL REWRITE.                  
001800* 28/03/26 mpr - ADDED WITHHOLD BRACKET TABLE, 2024 SCALE.                
001900* 03/04/26 mpr - PAGIBIG LOW-INCOME RATE SPLIT OUT PER                    
002000*                FINANCE MEMO 26-014.                                     
002100* 22/06/26 lsc - PY-WITHHOLD-TABLE-VALUES FILLERS WERE PLAIN              
002200*                DISPLAY - REDEFINED VIEW READS THEM AS                   
002300*                COMP-3, SO EVERY BRACKET CAME BACK GARBAGE.              
002400*                FILLERS NOW CARRY MATCHING COMP-3 USAGE.                 
002500*                TICKET PY-26-041.                                        
002600*                                                                         
002700 01  PY-STATUTORY-RATE-RECORD.                                            
002800     03  SR-SSS-RATE            PIC 9V999      COMP-3 VALUE 0.045.        
002900     03  SR-SSS-MSC-FLOOR        PIC 9(05)V99   COMP-3                    
003000                                                 VALUE 4000.00.           
003100     03  SR-SSS-MSC-CEILING      PIC 9(05)V99   COMP-3                    
003200                                                 VALUE 30000.00.          
003300     03  SR-SSS-MSC-BRACKET      PIC 9(03)V99   COMP-3                    
003400                                                 VALUE 500.00.            
003500     03  SR-PHILHEALTH-EMP-SHARE PIC 9V999      COMP-3                    
003600                                                 VALUE 0.025.             
003700     03  SR-PHILHEALTH-FLOOR     PIC 9(06)V99   COMP-3                    
003800                                                 VALUE 10000.00.          
003900     03  SR-PHILHEALTH-CEILING   PIC 9(06)V99   COMP-3                    
004000                                                 VALUE 100000.00.         
004100     03  SR-PAGIBIG-RATE-LOW    PIC 9V999      COMP-3 VALUE 0.010.        
004200     03  SR-PAGIBIG-RATE-STD    PIC 9V999      COMP-3 VALUE 0.020.        
004300     03  SR-PAGIBIG-LOW-CUTOFF   PIC 9(05)V99   COMP-3                    
004400                                                 VALUE 1500.00.           
004500     03  SR-PAGIBIG-CONTRIB-CEILING PIC 9(05)V99 COMP-3                   
004600                                                 VALUE 10000.00.          
004700     03  SR-LATE-MINUTES-DIVISOR PIC 9(03)      COMP-3 VALUE 60.          
004800     03  SR-WEEKLY-PRORATION-DIVISOR PIC 9      COMP-3 VALUE 4.           
004900     03  SR-WITHHOLD-ENTRIES-USED    PIC 9          VALUE 6.              
005000     03  FILLER                      PIC X(20).                           
005100*                                                                         
005200* MONTHLY WITHHOLDING BRACKETS - 2024 TABLE, LOWER-BOUND                  
005300* ASCENDING.  TAX = BASE + (TAXABLE - LOWER-BOUND) * RATE.                
005400* LOADED AS A FLAT LITERAL BLOCK BELOW THEN RE-VIEWED AS                  
005500* AN OCCURS TABLE VIA REDEFINES - VALUE CANNOT BE CODED                   
005600* DIRECTLY UNDER AN OCCURS CLAUSE.                                        
005700*                                                                         
005800 01  PY-WITHHOLD-TABLE-VALUES.                                            
005900     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 0.00.                          
006000     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 0.00.                          
006100     03  FILLER  PIC 9V999    COMP-3 VALUE 0.000.                         
006200     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 20832.00.                      
006300     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 0.00.                          
006400     03  FILLER  PIC 9V999    COMP-3 VALUE 0.200.                         
006500     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 33333.00.                      
006600     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 2500.00.                       
006700     03  FILLER  PIC 9V999    COMP-3 VALUE 0.250.                         
006800     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 66667.00.                      
006900     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 10833.00.                      
007000     03  FILLER  PIC 9V999    COMP-3 VALUE 0.300.                         
007100     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 166667.00.                     
007200     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 40833.33.                      
007300     03  FILLER  PIC 9V999    COMP-3 VALUE 0.320.                         
007400     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 666667.00.                     
007500     03  FILLER  PIC 9(07)V99 COMP-3 VALUE 200833.33.                     
007600     03  FILLER  PIC 9V999    COMP-3 VALUE 0.350.                         
007700*                                                                         
007800 01  PY-WITHHOLD-BRACKET-TABLE REDEFINES PY-WITHHOLD-TABLE-VALUES.        
007900     03  SR-WH-BRACKET                   OCCURS 6.                        
008000         05  SR-WH-LOWER-BOUND      PIC 9(07)V99   COMP-3.                
008100         05  SR-WH-BASE-TAX         PIC 9(07)V99   COMP-3.                
008200         05  SR-WH-RATE             PIC 9V999      COMP-3.                
008300*                                                                         
