000100******************************************************                    
000200*                                                     *                   
000300*  RECORD DEFINITION FOR MOTORPH ATTENDANCE FILE     *                    
000400*     ONE RECORD PER EMPLOYEE PER WORKDAY             *                   
000500*                                                     *                   
000600*  ALSO CARRIES THE PAYROLL REQUEST TRANSACTION       *                   
000700*     (ONE PER STATEMENT TO BE RUN THIS PASS)         *                   
000800*                                                     *                   
000900******************************************************                    
001000* ATTENDANCE REC = 22 BYTES + 2 SPARE, LINE SEQUENTIAL.                   
001100* REQUEST REC    = 12 BYTES + 1 SPARE, LINE SEQUENTIAL.                   
001200*                                                                         
001300* 24/03/26 mpr - CREATED, SPLIT OUT OF THE OLD PAY-HOURS                  
001400*                TRANSACTION LAYOUT FOR THE WEEKLY RUN.                   
001500* 30/03/26 mpr - ADDED HOLIDAY-FLAG 88-LEVELS PER PAYROLL                 
001600*                POLICY MEMO ON HOLIDAY PREMIUM PAY.                      
001700*                                                                         
001800 01  PY-ATTENDANCE-RECORD.                                                
001900     03  ATT-EMP-NO            PIC X(05).                                 
002000     03  ATT-WORK-DATE.                                                   
002100         05  ATT-WORK-YEAR     PIC 9(04).                                 
002200         05  ATT-WORK-MONTH    PIC 99.                                    
002300         05  ATT-WORK-DAY      PIC 99.                                    
002400     03  ATT-TIME-IN.                                                     
002500         05  ATT-TIME-IN-HOUR  PIC 99.                                    
002600         05  ATT-TIME-IN-MIN   PIC 99.                                    
002700     03  ATT-TIME-OUT.                                                    
002800         05  ATT-TIME-OUT-HOUR PIC 99.                                    
002900         05  ATT-TIME-OUT-MIN  PIC 99.                                    
003000     03  ATT-HOLIDAY-FLAG      PIC X.                                     
003100         88  ATT-REGULAR-HOLIDAY   VALUE "R".                             
003200         88  ATT-SPECIAL-HOLIDAY   VALUE "S".                             
003300         88  ATT-NORMAL-WORKDAY    VALUE " ".                             
003400     03  FILLER                PIC X(02).                                 
003500*                                                                         
003600* PAYROLL REQUEST - ONE LINE DRIVES ONE PAYROLL STATEMENT.                
003700* REPLACES THE OLD PY-PAY-HEADER BATCH-CONTROL RECORD.                    
003800*                                                                         
003900 01  PY-PAYROLL-REQUEST-RECORD.                                           
004000     03  REQ-EMP-NO            PIC X(05).                                 
004100     03  REQ-YEAR              PIC 9(04).                                 
004200     03  REQ-MONTH             PIC 99.                                    
004300     03  REQ-WEEK              PIC 9.                                     
004400     03  FILLER                PIC X(01).                                 
004500*                                                                         
